000100*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200*SEARCH  =TALLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID.       TRDALL0M.
001200 AUTHOR.           L. ORTMANN.
001300 INSTALLATION.     WSOFT DATENVERARBEITUNG.
001400 DATE-WRITTEN.     1994-05-09.
001500 DATE-COMPILED.
001600 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 1998-11-03
002000* Letzte Version   :: A.00.02
002100* Kurzbeschreibung :: Zusammenfuehrung der Teilstrategie-Signale
002200*                     zu einem Gesamtsignal je Balken (nur
002300*                     Uebereinstimmung aller Teilstrategien wird
002400*                     durchgereicht, sonst HOLD)
002500* Auftrag          :: TRDBATCH-1
002600*----------------------------------------------------------------*
002700* Vers.  | Datum      | von | Kommentar                          *
002800*--------|------------|-----|------------------------------------*
002900*A.00.00 | 1994-05-09 | LOR | Neuerstellung                     * A.00.00 
003000*A.00.01 | 1994-05-11 | LOR | Sonderfall 0 Teilstrategien = kein *A.00.01 
003100*        |            |     | Fehler, sondern Leerlauf          * A.00.01 
003200*A.00.02 | 1998-11-03 | hm  | Jahr-2000-Pruefung Zeitstempelfeld,*A.00.02 
003300*        |            |     | keine Aenderung an der Rechnung   * A.00.02 
003400*--------|------------|-----|------------------------------------*
003500*
003600* Programmbeschreibung
003700* --------------------
003800* Wird einmal vom Batchtreiber TRDDRV0O aufgerufen, nachdem alle
003900* gewuenschten Teilstrategien in TRD-ACTION-TABLE (extern,
004000* gemeinsam mit TRDSTR0M) geschrieben wurden. Zeile 1 der Tabelle
004100* gilt als Referenz; weicht eine andere Zeile bei einem Balken ab,
004200* wird das Gesamtergebnis fuer diesen Balken auf HOLD gesetzt.
004300* Sind keine Teilstrategien gewickelt (TRD-ACTION-MEMBER-COUNT =
004400* 0), bleibt die Kombination ein Leerlauf - kein Fehlerabbruch.
004500*
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     SWITCH-15 IS ANZEIGE-VERSION
005200         ON STATUS IS SHOW-VERSION.
005300
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*--------------------------------------------------------------*
005700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005800*--------------------------------------------------------------*
005900 01          COMP-FELDER.
006000     05      C4-I                PIC S9(04) COMP.
006100     05      C4-I-X REDEFINES C4-I  PIC X(02).
006200*            Rohsicht (2 Bytes COMP), fuer Kontrollausgabe
006300     05      C4-M                PIC S9(04) COMP.
006400     05      C4-M-X REDEFINES C4-M  PIC X(02).
006500     05      FILLER              PIC X(02).
006600
006700*--------------------------------------------------------------*
006800* Felder mit konstantem Inhalt: Praefix K
006900*--------------------------------------------------------------*
007000 01          KONSTANTE-FELDER.
007100     05      K-MODUL             PIC X(08)   VALUE "TRDALL0M".
007200     05      FILLER              PIC X(02).
007300
007400*----------------------------------------------------------------*
007500* Conditional-Felder
007600*----------------------------------------------------------------*
007700 01          SCHALTER.
007800     05      PRG-STATUS          PIC 9.
007900         88  PRG-OK                          VALUE ZERO.
008000         88  PRG-NOK                         VALUE 1 THRU 9.
008100     05      PRG-STATUS-X REDEFINES PRG-STATUS PIC X(01).
008200     05      FILLER              PIC X(01).
008300
008400*--------------------------------------------------------------*
008500* COPY-Modul: Signalreihen je Strategie (extern, gemeinsam mit
008600* TRDDRV0O und TRDSTR0M)
008700*--------------------------------------------------------------*
008800     COPY    TRDSIG0C.
008900
009000*--------------------------------------------------------------*
009100* COPY-Modul: Balkenreihe (extern - nur TRD-BAR-COUNT wird
009200* gebraucht, um die Balkenanzahl der Reihe zu kennen)
009300*--------------------------------------------------------------*
009400     COPY    TRDBAR0C.
009500
009600 LINKAGE SECTION.
009700*-->    Uebergabe aus Batchtreiber TRDDRV0O
009800 01     LINK-ALL-REC.
009900     05  LINK-ALL-RC             PIC S9(04) COMP.
010000*              0 = OK - es gibt derzeit keinen weiteren RC-Wert
010100     05  FILLER                  PIC X(02).
010200
010300 PROCEDURE DIVISION USING LINK-ALL-REC.
010400******************************************************************
010500* Steuerungs-Section
010600******************************************************************
010700 A100-STEUERUNG SECTION.
010800 A100-00.
010900     IF  SHOW-VERSION
011000         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
011100         EXIT PROGRAM
011200     END-IF
011300
011400     MOVE ZERO TO LINK-ALL-RC
011500     PERFORM F100-COMBINE THRU F100-99
011600     EXIT PROGRAM
011700     .
011800 A100-99.
011900     EXIT.
012000
012100******************************************************************
012200* F100-COMBINE : Basis ist Zeile 1 der TRD-ACTION-MEMBER-Tabelle.
012300* Weicht eine der weiteren gewickelten Zeilen bei einem Balken
012400* ab, wird der kombinierte Wert dieses Balkens auf HOLD gesetzt.
012500* Bei TRD-ACTION-MEMBER-COUNT = 0 bleibt TRD-ACTION-COMBINED
012600* unveraendert (Leerlauf, kein Fehler).
012700******************************************************************
012800 F100-COMBINE SECTION.
012900 F100-00.
013000     IF  TRD-ACTION-MEMBER-COUNT = ZERO
013100         CONTINUE
013200     ELSE
013300         PERFORM F110-BASELINE THRU F110-99
013400         IF TRD-ACTION-MEMBER-COUNT > 1
013500            PERFORM F120-COMPARE-MEMBER VARYING C4-M FROM 2 BY 1
013600                    UNTIL C4-M > TRD-ACTION-MEMBER-COUNT
013700         END-IF
013800     END-IF
013900     .
014000 F100-99.
014100     EXIT.
014200
014300*            Kombinierte Reihe zunaechst = Zeile 1 (Referenz)
014400 F110-BASELINE SECTION.
014500 F110-00.
014600     PERFORM F110-STEP VARYING C4-I FROM 1 BY 1
014700             UNTIL C4-I > TRD-BAR-COUNT
014800     .
014900 F110-STEP.
015000     MOVE TRD-ACTION-CODE(1, C4-I) TO TRD-ACTION-COMBINED(C4-I)
015100     .
015200 F110-99.
015300     EXIT.
015400
015500*            Je weiterer Teilstrategie (Zeile C4-M): alle Balken
015600*            gegen die Referenzzeile 1 vergleichen
015700 F120-COMPARE-MEMBER.
015800     PERFORM F130-COMPARE-BAR VARYING C4-I FROM 1 BY 1
015900             UNTIL C4-I > TRD-BAR-COUNT
016000     .
016100
016200 F130-COMPARE-BAR.
016300     IF TRD-ACTION-CODE(C4-M, C4-I) NOT = TRD-ACTION-CODE(1, C4-I)
016400        MOVE "HOLD" TO TRD-ACTION-COMBINED(C4-I)
016500     END-IF
016600     .
016700
016800******************************************************************
016900* ENDE Source-Programm TRDALL0M
017000******************************************************************
