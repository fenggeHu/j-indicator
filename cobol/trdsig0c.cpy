000100*--------------------------------------------------------------*
000200*                                                                *
000300*    COPY-MODUL  TRDSIG0C                                       *
000400*                                                                *
000500*    Kurzbeschreibung :: Satzbild ACTION (Handelssignal je      *
000600*                        Balken und Teilstrategie) sowie die    *
000700*                        Sammeltabelle aller Teilstrategien     *
000800*                        fuer die AllStrategy-Zusammenfuehrung  *
000900*                                                                *
001000*    Verwendet von    :: TRDDRV0O (Batchtreiber, FD SIGNALS-OUT)*
001100*                        TRDSTR0M (Signalbildung je Strategie)  *
001200*                        TRDALL0M (Kombinierer)                  *
001300*                                                                *
001400*----------------------------------------------------------------*
001500* Vers. | Datum    | von | Kommentar                             *
001600*-------|----------|-----|---------------------------------------*
001700*A.00.00|2019-06-06| kl  | Neuerstellung fuer TRD-Batch          *A.00.00 
001800*A.00.01|2019-07-02| LOR | TRD-ACTION-COMBINED ergaenzt          *A.00.01 
001900*----------------------------------------------------------------*
002000*
002100*    Ein ACTION-Wert ist einer von BUY / SELL / HOLD, gefuehrt
002200*    als PIC X(04) mit rechtsseitiger Leerauffuellung. Je
002300*    Balken (Index wie in TRD-BAR-TABLE) wird ein Wert je
002400*    Teilstrategie sowie das kombinierte Ergebnis der
002500*    AllStrategy-Zusammenfuehrung gefuehrt.
002600*
002700*--------------------------------------------------------------*
002800*
002900 01  TRD-ACTION-TABLE                     IS EXTERNAL.
003000     05  TRD-ACTION-MEMBER-COUNT          PIC S9(04) COMP.
003100*            Anzahl gewickelter Teilstrategien (M)
003200     05  TRD-ACTION-MAX-MEMBER            PIC S9(04) COMP
003300                                           VALUE +8.
003400     05  TRD-ACTION-MAX-BAR               PIC S9(04) COMP
003500                                           VALUE +2000.
003600*----------------------------------------------------------------*
003700*            Je Teilstrategie: Kennung und Signalreihe
003800*----------------------------------------------------------------*
003900     05  TRD-ACTION-MEMBER OCCURS 8 TIMES.
004000         10  TRD-ACTION-NAME              PIC X(08).
004100*                CFOSTRAT / MCFOSTRT / KDJSTRAT / MACDSTRT /
004200*                VWMASTRT / TRNDSTRT
004300         10  TRD-ACTION-CODE OCCURS 2000 TIMES
004400                           PIC X(04).
004500             88  ACTION-IS-BUY             VALUE "BUY ".
004600             88  ACTION-IS-SELL            VALUE "SELL".
004700             88  ACTION-IS-HOLD            VALUE "HOLD".
004800*----------------------------------------------------------------*
004900*            Kombiniertes Ergebnis (AllStrategy)
005000*----------------------------------------------------------------*
005100     05  TRD-ACTION-COMBINED OCCURS 2000 TIMES
005200                           PIC X(04).
005300         88  COMBINED-IS-BUY               VALUE "BUY ".
005400         88  COMBINED-IS-SELL              VALUE "SELL".
005500         88  COMBINED-IS-HOLD              VALUE "HOLD".
005600*----------------------------------------------------------------*
005700*            Rohbild einer Signalzeile (Vergleich Mitgl. 1/n)
005800*----------------------------------------------------------------*
005900     05  TRD-ACTION-CMP-X REDEFINES TRD-ACTION-COMBINED
006000                           PIC X(8000).
006100*
006200*--------------------------------------------------------------*
006300*    ENDE COPY-MODUL TRDSIG0C                                  *
006400*--------------------------------------------------------------*
