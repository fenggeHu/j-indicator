000100*--------------------------------------------------------------*
000200*                                                                *
000300*    COPY-MODUL  TRDBAR0C                                       *
000400*                                                                *
000500*    Kurzbeschreibung :: Satzbild CHART-BAR (Kurshistorie je    *
000600*                        Instrument, ein Balken pro Handelstag  *
000700*                        bzw. Handelsperiode)                   *
000800*                                                                *
000900*    Verwendet von    :: TRDDRV0O (Batchtreiber, FD BARS-IN)    *
001000*                        TRDIND0M (Indikatorenrechnung)         *
001100*                        TRDSTR0M (Signalbildung)                *
001200*                                                                *
001300*----------------------------------------------------------------*
001400* Vers. | Datum    | von | Kommentar                             *
001500*-------|----------|-----|---------------------------------------*
001600*A.00.00|2019-06-04| kl  | Neuerstellung fuer TRD-Batch          *A.00.00 
001700*A.00.01|2019-06-11| kl  | REDEFINES CB-DATE-TIME-R ergaenzt     *A.00.01 
001800*A.00.02|2019-07-02| LOR | Statusbyte CB-ROW-STATUS ergaenzt     *A.00.02 
001900*----------------------------------------------------------------*
002000*
002100*    Ein Balken (CHART-BAR) besteht aus Zeitstempel und den
002200*    fuenf OHLCV-Werten (Open/High/Low/Close/Volume). Die Werte
002300*    werden intern gepackt (COMP-3) gefuehrt; auf dem Transferfile
002400*    BARS-IN liegen sie als Text vor (siehe TRDDRV0O, Abschnitt
002500*    G1nn) und werden beim Einlesen umgesetzt.
002600*
002700*    Die Balkenreihe eines Instruments wird aufsteigend nach
002800*    Datum/Zeit erwartet (Index 0 = aeltester Balken der Reihe).
002900*
003000*--------------------------------------------------------------*
003100*
003200 01  TRD-BAR-TABLE                        IS EXTERNAL.
003300     05  TRD-BAR-COUNT                    PIC S9(04) COMP.
003400*            Anzahl belegter Zeilen in TRD-BAR-ENTRY (N)
003500     05  TRD-BAR-MAX                      PIC S9(04) COMP
003600                                           VALUE +2000.
003700*            Tabellengroesse - bei Erweiterung hier und in
003800*            OCCURS unten gemeinsam anpassen
003900     05  TRD-BAR-ENTRY OCCURS 2000 TIMES.
004000*----------------------------------------------------------------*
004100*            Zeitstempel des Balkens "JJJJ-MM-TT HH:MI:SS"
004200*----------------------------------------------------------------*
004300         10  CB-DATETIME                  PIC X(19).
004400         10  CB-DATE-TIME-R REDEFINES CB-DATETIME.
004500             15  CB-YYYY                  PIC X(04).
004600             15  CB-DSEP1                 PIC X(01).
004700             15  CB-MM                    PIC X(02).
004800             15  CB-DSEP2                 PIC X(01).
004900             15  CB-DD                    PIC X(02).
005000             15  CB-DTSEP                 PIC X(01).
005100             15  CB-HH                    PIC X(02).
005200             15  CB-TSEP1                 PIC X(01).
005300             15  CB-MI                    PIC X(02).
005400             15  CB-TSEP2                 PIC X(01).
005500             15  CB-SS                    PIC X(02).
005600*----------------------------------------------------------------*
005700*            OHLCV - Kurswerte, gepackt, 4 bzw. 2 Nachkommast.
005800*----------------------------------------------------------------*
005900         10  CB-OPEN                      PIC S9(09)V9(04)
006000                                           COMP-3.
006100         10  CB-HIGH                      PIC S9(09)V9(04)
006200                                           COMP-3.
006300         10  CB-LOW                       PIC S9(09)V9(04)
006400                                           COMP-3.
006500         10  CB-CLOSE                     PIC S9(09)V9(04)
006600                                           COMP-3.
006700         10  CB-VOLUME                    PIC S9(13)V9(02)
006800                                           COMP-3.
006900*----------------------------------------------------------------*
007000*            Satzstatus (Ergebnis der Umsetzung aus BARS-IN)
007100*----------------------------------------------------------------*
007200         10  CB-ROW-STATUS                PIC X(01)
007300                                           VALUE "0".
007400             88  CB-ROW-OK                 VALUE "0".
007500             88  CB-ROW-BAD                VALUE "9".
007600         10  FILLER                       PIC X(05).
007700*----------------------------------------------------------------*
007800*            Rohbild des Balkens fuer Vergleich/Debug-Ausgabe
007900*            (ueberlagert DATETIME + OHLCV + Status/Filler)
008000*----------------------------------------------------------------*
008100         10  CB-ENTRY-X REDEFINES CB-DATETIME
008200                                           PIC X(61).
008300*
008400*--------------------------------------------------------------*
008500*    ENDE COPY-MODUL TRDBAR0C                                  *
008600*--------------------------------------------------------------*
