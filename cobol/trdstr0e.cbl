000100*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200*SEARCH  =TALLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID.       TRDSTR0M.
001200 AUTHOR.           K. LEUTHOLD.
001300 INSTALLATION.     WSOFT DATENVERARBEITUNG.
001400 DATE-WRITTEN.     1994-04-18.
001500 DATE-COMPILED.
001600 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2003-11-14
002000* Letzte Version   :: A.02.02
002100* Kurzbeschreibung :: Signalbildung (BUY/SELL/HOLD) je Teil-
002200*                     strategie fuer TRD-Batch, aufgesetzt auf
002300*                     den Ergebnisreihen aus TRDIND0M
002400* Auftrag          :: TRDBATCH-1
002500*----------------------------------------------------------------*
002600* Vers.  | Datum      | von | Kommentar                          *
002700*--------|------------|-----|------------------------------------*
002800*A.00.00 | 1994-04-18 | kl  | Neuerstellung - CFO/MCFO-Strategie *A.00.00 
002900*A.00.01 | 1994-04-19 | kl  | KDJ-Strategie ergaenzt (E200)      *A.00.01 
003000*A.01.00 | 1994-07-05 | LOR | MACD-Strategie ergaenzt (E300)     *A.01.00 
003100*A.01.01 | 1995-09-04 | kl  | VWMA-Strategie ergaenzt (E400)     *A.01.01 
003200*A.02.00 | 1996-01-22 | LOR | Trend-Laufreihen-Strategie (E500)  *A.02.00 
003300*A.02.01 | 1998-11-03 | hm  | Jahr-2000-Pruefung Zeitstempelfeld,*A.02.01 
003400*        |            |     | keine Aenderung an der Rechnung   * A.02.01 
003500*A.02.02 | 2003-11-14 | wf  | Kommentare Trend-Strategie praez.  *A.02.02 
003600*--------|------------|-----|------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000* Wird vom Batchtreiber TRDDRV0O je gewuenschter Teilstrategie
004100* (LINK-STR-FUNC) aufgerufen. Liest die Balkenreihe aus der
004200* externen Tabelle TRD-BAR-TABLE und die Indikatorreihen aus
004300* TRD-SERIES-TABLE (beide von TRDIND0M befuellt, ausser bei der
004400* Trend-Strategie, die unmittelbar auf CB-CLOSE arbeitet) und
004500* schreibt je Balken einen BUY/SELL/HOLD-Wert in die externe
004600* Tabelle TRD-ACTION-TABLE, Zeile LINK-STR-MEMBER-IX.
004700*
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     SWITCH-15 IS ANZEIGE-VERSION
005400         ON STATUS IS SHOW-VERSION.
005500
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800*--------------------------------------------------------------*
005900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006000*--------------------------------------------------------------*
006100 01          COMP-FELDER.
006200     05      C4-I                PIC S9(04) COMP.
006300     05      C4-IX               PIC S9(04) COMP.
006400     05      FILLER              PIC X(02).
006500
006600*--------------------------------------------------------------*
006700* Felder mit konstantem Inhalt: Praefix K
006800*--------------------------------------------------------------*
006900 01          KONSTANTE-FELDER.
007000     05      K-MODUL             PIC X(08)   VALUE "TRDSTR0M".
007100     05      FILLER              PIC X(02).
007200
007300*----------------------------------------------------------------*
007400* Conditional-Felder
007500*----------------------------------------------------------------*
007600 01          SCHALTER.
007700     05      PRG-STATUS          PIC 9.
007800         88  PRG-OK                          VALUE ZERO.
007900         88  PRG-NOK                         VALUE 1 THRU 9.
008000     05      PRG-STATUS-X REDEFINES PRG-STATUS PIC X(01).
008100*            Rohsicht des Statusbytes, fuer Kontrollausgabe
008200     05      W-TREND-STAT        PIC X(01).
008300         88  TREND-UP                        VALUE "H".
008400         88  TREND-DOWN                      VALUE "T".
008500     05      FILLER              PIC X(01).
008600
008700*--------------------------------------------------------------*
008800* weitere Arbeitsfelder: Praefix W
008900*--------------------------------------------------------------*
009000 01          WORK-FELDER.
009100     05      W-TREND-COUNT       PIC S9(04) COMP.
009200     05      W-TREND-COUNT-X REDEFINES W-TREND-COUNT
009300                                 PIC X(02).
009400*            Rohsicht (2 Bytes COMP), fuer Kontrollausgabe
009500     05      W-LAST-CLOSE        PIC S9(09)V9(04) COMP-3.
009600     05      W-LAST-CLOSE-X REDEFINES W-LAST-CLOSE
009700                                 PIC S9(13)       COMP-3.
009800     05      FILLER              PIC X(04).
009900
010000*--------------------------------------------------------------*
010100* COPY-Modul: Balkenreihe (extern, gemeinsam mit TRDDRV0O und
010200* TRDIND0M)
010300*--------------------------------------------------------------*
010400     COPY    TRDBAR0C.
010500
010600*--------------------------------------------------------------*
010700* Ergebnisreihen der Indikatoren (extern, gemeinsam mit TRDIND0M
010800* - Satzbild identisch dort gefuehrt, siehe TRDIND0M)
010900*--------------------------------------------------------------*
011000 01          TRD-SERIES-TABLE                IS EXTERNAL.
011100     05      TRD-SERIES-MAX-BAR   PIC S9(04) COMP VALUE +2000.
011200     05      TRD-MACD-LINE   OCCURS 2000 TIMES PIC S9(09)V9(04)
011300                                                COMP-3.
011400     05      TRD-SIGNAL-LINE OCCURS 2000 TIMES PIC S9(09)V9(04)
011500                                                COMP-3.
011600     05      TRD-KVAL        OCCURS 2000 TIMES PIC S9(09)V9(04)
011700                                                COMP-3.
011800     05      TRD-DVAL        OCCURS 2000 TIMES PIC S9(09)V9(04)
011900                                                COMP-3.
012000     05      TRD-JVAL        OCCURS 2000 TIMES PIC S9(09)V9(04)
012100                                                COMP-3.
012200     05      TRD-CFO         OCCURS 2000 TIMES PIC S9(09)V9(04)
012300                                                COMP-3.
012400     05      TRD-MCFO        OCCURS 2000 TIMES PIC S9(09)V9(04)
012500                                                COMP-3.
012600     05      TRD-VWMA        OCCURS 2000 TIMES PIC S9(09)V9(04)
012700                                                COMP-3.
012800     05      TRD-SMA20       OCCURS 2000 TIMES PIC S9(09)V9(04)
012900                                                COMP-3.
013000     05      FILLER              PIC X(04).
013100
013200*--------------------------------------------------------------*
013300* COPY-Modul: Signalreihen je Strategie (extern, gemeinsam mit
013400* TRDDRV0O und TRDALL0M)
013500*--------------------------------------------------------------*
013600     COPY    TRDSIG0C.
013700
013800 LINKAGE SECTION.
013900*-->    Uebergabe aus Batchtreiber TRDDRV0O
014000 01     LINK-STR-REC.
014100     05  LINK-STR-HDR.
014200         10  LINK-STR-FUNC        PIC X(08).
014300*              "CFO"/"MCFO"/"KDJ"/"MACD"/"VWMA"/"TREND"
014400         10  LINK-STR-RC          PIC S9(04) COMP.
014500*              0    = OK
014600*              9999 = unbekannte Funktion - Abbruch im Aufrufer
014700     05  LINK-STR-PARM.
014800         10  LINK-STR-MEMBER-IX   PIC S9(04) COMP.
014900*              Zeile in TRD-ACTION-MEMBER, in die geschrieben wird
015000         10  LINK-STR-OUT-NAME    PIC X(08).
015100*              Kennung der Teilstrategie, siehe TRDSIG0C
015200         10  LINK-STR-COUNT       PIC S9(04) COMP.
015300*              Schwellwert "count" der Trend-Strategie
015400         10  FILLER               PIC X(02).
015500
015600 PROCEDURE DIVISION USING LINK-STR-REC.
015700******************************************************************
015800* Steuerungs-Section
015900******************************************************************
016000 A100-STEUERUNG SECTION.
016100 A100-00.
016200     IF  SHOW-VERSION
016300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
016400         EXIT PROGRAM
016500     END-IF
016600
016700     MOVE ZERO TO LINK-STR-RC
016800     MOVE LINK-STR-MEMBER-IX TO C4-IX
016900     MOVE LINK-STR-OUT-NAME TO TRD-ACTION-NAME(C4-IX)
017000     IF C4-IX > TRD-ACTION-MEMBER-COUNT
017100        MOVE C4-IX TO TRD-ACTION-MEMBER-COUNT
017200     END-IF
017300
017400     EVALUATE LINK-STR-FUNC
017500         WHEN "CFO"      PERFORM E100-CFO-STRAT  THRU E100-99
017600         WHEN "MCFO"     PERFORM E110-MCFO-STRAT THRU E110-99
017700         WHEN "KDJ"      PERFORM E200-KDJ-STRAT  THRU E200-99
017800         WHEN "MACD"     PERFORM E300-MACD-STRAT THRU E300-99
017900         WHEN "VWMA"     PERFORM E400-VWMA-STRAT THRU E400-99
018000         WHEN "TREND"    PERFORM E500-TREND-STRAT THRU E500-99
018100         WHEN OTHER      MOVE 9999 TO LINK-STR-RC
018200     END-EVALUATE
018300
018400     EXIT PROGRAM
018500     .
018600 A100-99.
018700     EXIT.
018800
018900******************************************************************
019000* CfoStrategy : BUY wenn cfo<0, SELL wenn cfo>0, sonst HOLD
019100******************************************************************
019200 E100-CFO-STRAT SECTION.
019300 E100-00.
019400     PERFORM E100-STEP VARYING C4-I FROM 1 BY 1
019500             UNTIL C4-I > TRD-BAR-COUNT
019600     .
019700 E100-STEP.
019800     EVALUATE TRUE
019900         WHEN TRD-CFO(C4-I) < ZERO
020000              MOVE "BUY " TO TRD-ACTION-CODE(C4-IX, C4-I)
020100         WHEN TRD-CFO(C4-I) > ZERO
020200              MOVE "SELL" TO TRD-ACTION-CODE(C4-IX, C4-I)
020300         WHEN OTHER
020400              MOVE "HOLD" TO TRD-ACTION-CODE(C4-IX, C4-I)
020500     END-EVALUATE
020600     .
020700 E100-99.
020800     EXIT.
020900
021000******************************************************************
021100* MovingCfoStrategy : gleiche Regel wie CfoStrategy, auf TRD-MCFO
021200******************************************************************
021300 E110-MCFO-STRAT SECTION.
021400 E110-00.
021500     PERFORM E110-STEP VARYING C4-I FROM 1 BY 1
021600             UNTIL C4-I > TRD-BAR-COUNT
021700     .
021800 E110-STEP.
021900     EVALUATE TRUE
022000         WHEN TRD-MCFO(C4-I) < ZERO
022100              MOVE "BUY " TO TRD-ACTION-CODE(C4-IX, C4-I)
022200         WHEN TRD-MCFO(C4-I) > ZERO
022300              MOVE "SELL" TO TRD-ACTION-CODE(C4-IX, C4-I)
022400         WHEN OTHER
022500              MOVE "HOLD" TO TRD-ACTION-CODE(C4-IX, C4-I)
022600     END-EVALUATE
022700     .
022800 E110-99.
022900     EXIT.
023000
023100******************************************************************
023200* KdjStrategy : BUY wenn k>d UND k>j UND k<=20
023300*               SELL wenn k<d UND k<j UND k>=80
023400*               sonst HOLD
023500******************************************************************
023600 E200-KDJ-STRAT SECTION.
023700 E200-00.
023800     PERFORM E200-STEP VARYING C4-I FROM 1 BY 1
023900             UNTIL C4-I > TRD-BAR-COUNT
024000     .
024100 E200-STEP.
024200     IF  TRD-KVAL(C4-I) > TRD-DVAL(C4-I)
024300     AND TRD-KVAL(C4-I) > TRD-JVAL(C4-I)
024400     AND TRD-KVAL(C4-I) NOT > 20
024500         MOVE "BUY " TO TRD-ACTION-CODE(C4-IX, C4-I)
024600     ELSE
024700     IF  TRD-KVAL(C4-I) < TRD-DVAL(C4-I)
024800     AND TRD-KVAL(C4-I) < TRD-JVAL(C4-I)
024900     AND TRD-KVAL(C4-I) NOT < 80
025000         MOVE "SELL" TO TRD-ACTION-CODE(C4-IX, C4-I)
025100     ELSE
025200         MOVE "HOLD" TO TRD-ACTION-CODE(C4-IX, C4-I)
025300     END-IF
025400     END-IF
025500     .
025600 E200-99.
025700     EXIT.
025800
025900******************************************************************
026000* MacdStrategy : BUY wenn macd>signal, SELL wenn macd<signal,
026100*                sonst HOLD
026200******************************************************************
026300 E300-MACD-STRAT SECTION.
026400 E300-00.
026500     PERFORM E300-STEP VARYING C4-I FROM 1 BY 1
026600             UNTIL C4-I > TRD-BAR-COUNT
026700     .
026800 E300-STEP.
026900     EVALUATE TRUE
027000         WHEN TRD-MACD-LINE(C4-I) > TRD-SIGNAL-LINE(C4-I)
027100              MOVE "BUY " TO TRD-ACTION-CODE(C4-IX, C4-I)
027200         WHEN TRD-MACD-LINE(C4-I) < TRD-SIGNAL-LINE(C4-I)
027300              MOVE "SELL" TO TRD-ACTION-CODE(C4-IX, C4-I)
027400         WHEN OTHER
027500              MOVE "HOLD" TO TRD-ACTION-CODE(C4-IX, C4-I)
027600     END-EVALUATE
027700     .
027800 E300-99.
027900     EXIT.
028000
028100******************************************************************
028200* VwmaSmaStrategy : BUY wenn vwma>sma, SELL wenn vwma<sma,
028300*                   sonst HOLD (Perioden siehe TRDIND0M/D700)
028400******************************************************************
028500 E400-VWMA-STRAT SECTION.
028600 E400-00.
028700     PERFORM E400-STEP VARYING C4-I FROM 1 BY 1
028800             UNTIL C4-I > TRD-BAR-COUNT
028900     .
029000 E400-STEP.
029100     EVALUATE TRUE
029200         WHEN TRD-VWMA(C4-I) > TRD-SMA20(C4-I)
029300              MOVE "BUY " TO TRD-ACTION-CODE(C4-IX, C4-I)
029400         WHEN TRD-VWMA(C4-I) < TRD-SMA20(C4-I)
029500              MOVE "SELL" TO TRD-ACTION-CODE(C4-IX, C4-I)
029600         WHEN OTHER
029700              MOVE "HOLD" TO TRD-ACTION-CODE(C4-IX, C4-I)
029800     END-EVALUATE
029900     .
030000 E400-99.
030100     EXIT.
030200
030300******************************************************************
030400* TrendStrategy : fortlaufende Auf-/Abwaertsstrecke im
030500* Schlusskurs. Balken 1 immer HOLD; W-TREND-STAT/W-TREND-COUNT
030600* werden je Aufruf neu aufgesetzt (kein Zustand ueber Aufrufe
030700* hinweg).
030800******************************************************************
030900 E500-TREND-STRAT SECTION.
031000 E500-00.
031100     MOVE "HOLD" TO TRD-ACTION-CODE(C4-IX, 1)
031200     SET TREND-UP TO TRUE
031300     MOVE 1 TO W-TREND-COUNT
031400     MOVE CB-CLOSE(1) TO W-LAST-CLOSE
031500     PERFORM E500-STEP VARYING C4-I FROM 2 BY 1
031600             UNTIL C4-I > TRD-BAR-COUNT
031700     .
031800 E500-STEP.
031900     IF (TREND-UP   AND CB-CLOSE(C4-I) NOT < W-LAST-CLOSE)
032000     OR (TREND-DOWN AND CB-CLOSE(C4-I) NOT > W-LAST-CLOSE)
032100        ADD 1 TO W-TREND-COUNT
032200     ELSE
032300        IF TREND-UP
032400           SET TREND-DOWN TO TRUE
032500        ELSE
032600           SET TREND-UP TO TRUE
032700        END-IF
032800        MOVE 1 TO W-TREND-COUNT
032900     END-IF
033000
033100     MOVE CB-CLOSE(C4-I) TO W-LAST-CLOSE
033200
033300     IF W-TREND-COUNT NOT < LINK-STR-COUNT
033400        IF TREND-UP
033500           MOVE "BUY " TO TRD-ACTION-CODE(C4-IX, C4-I)
033600        ELSE
033700           MOVE "SELL" TO TRD-ACTION-CODE(C4-IX, C4-I)
033800        END-IF
033900     ELSE
034000        MOVE "HOLD" TO TRD-ACTION-CODE(C4-IX, C4-I)
034100     END-IF
034200     .
034300 E500-99.
034400     EXIT.
034500
034600******************************************************************
034700* ENDE Source-Programm TRDSTR0M
034800******************************************************************
