000100*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200*SEARCH  =TALLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID.       TRDIND0M.
001200 AUTHOR.           L. ORTMANN.
001300 INSTALLATION.     WSOFT DATENVERARBEITUNG.
001400 DATE-WRITTEN.     1994-03-02.
001500 DATE-COMPILED.
001600 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2003-11-14
002000* Letzte Version   :: A.03.01
002100* Kurzbeschreibung :: Indikatorenrechnung fuer TRD-Batch
002200*                     (EMA/SMA als gemeinsame Bausteine, dazu
002300*                     MACD, KDJ, CFO/Moving-CFO, VWMA)
002400* Auftrag          :: TRDBATCH-1
002500*
002600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* Vers.  | Datum      | von | Kommentar                          *
003000*--------|------------|-----|------------------------------------*
003100*A.00.00 | 1994-03-02 | LOR | Neuerstellung - EMA/SMA Bausteine  *A.00.00 
003200*A.00.01 | 1994-03-15 | LOR | MACD ergaenzt (D400)               *A.00.01 
003300*A.01.00 | 1994-06-20 | kl  | KDJ ergaenzt (D500), Moving Max/Min*A.01.00 
003400*A.01.01 | 1994-06-27 | kl  | Divide-by-Zero-Schutz RSV (D550)  * A.01.01 
003500*A.02.00 | 1995-02-08 | LOR | CFO / Moving CFO ergaenzt (D6nn)   *A.02.00 
003600*A.02.01 | 1995-02-09 | LOR | Regressions-Degenerationsschutz    *A.02.01 
003700*A.03.00 | 1995-09-01 | kl  | VWMA/SMA20 ergaenzt (D700)         *A.03.00 
003800*A.03.01 | 1998-11-03 | hm  | Jahr-2000-Pruefung Zeitstempelfeld,*A.03.01 
003900*        |            |     | keine Aenderung an der Rechnung   * A.03.01 
004000*        |            |     | (CB-YYYY bereits vierstellig)     * A.03.01 
004100*--------|------------|-----|------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500* Wird vom Batchtreiber TRDDRV0O je gewuenschtem Indikator
004600* (LINK-IND-FUNC) aufgerufen. Liest die Balkenreihe aus der
004700* externen Tabelle TRD-BAR-TABLE und schreibt die berechneten
004800* Ergebnisreihen in die externe Tabelle TRD-SERIES-TABLE, die
004900* anschliessend von TRDSTR0M (Signalbildung) gelesen wird.
005000*
005100* EMA (D100) und SMA (D200) sind gemeinsame Bausteine und werden
005200* von mehreren Indikatoren ueber PERFORM ... THRU angesprungen.
005300*
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     SWITCH-15 IS ANZEIGE-VERSION
006000         ON STATUS IS SHOW-VERSION.
006100
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400*--------------------------------------------------------------*
006500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006600*--------------------------------------------------------------*
006700 01          COMP-FELDER.
006800     05      C4-I                PIC S9(04) COMP.
006900     05      C4-J                PIC S9(04) COMP.
007000     05      C4-N                PIC S9(04) COMP.
007100     05      C4-WSTART           PIC S9(04) COMP.
007200     05      C4-PERIOD           PIC S9(04) COMP.
007300     05      C4-COUNT            PIC S9(04) COMP.
007400     05      FILLER              PIC X(02).
007500
007600*--------------------------------------------------------------*
007700* Felder mit konstantem Inhalt: Praefix K
007800*--------------------------------------------------------------*
007900 01          KONSTANTE-FELDER.
008000     05      K-MODUL             PIC X(08)   VALUE "TRDIND0M".
008100     05      FILLER              PIC X(02).
008200
008300*----------------------------------------------------------------*
008400* Conditional-Felder
008500*----------------------------------------------------------------*
008600 01          SCHALTER.
008700     05      PRG-STATUS          PIC 9.
008800         88  PRG-OK                          VALUE ZERO.
008900         88  PRG-NOK                         VALUE 1 THRU 9.
009000         88  PRG-ABBRUCH                     VALUE 2.
009100     05      FILLER              PIC X(01).
009200
009300*--------------------------------------------------------------*
009400* weitere Arbeitsfelder: Praefix W
009500*--------------------------------------------------------------*
009600 01          WORK-FELDER.
009700     05      W-K-FACTOR          PIC S9(09)V9(08) COMP-3.
009800     05      W-K-FACTOR-X REDEFINES W-K-FACTOR
009900                                 PIC S9(17)       COMP-3.
010000*            Rohsicht ohne Dezimalpunkt, fuer Kontrollausgabe
010100     05      W-SUM               PIC S9(13)V9(04) COMP-3.
010200     05      W-SUM-X REDEFINES W-SUM
010300                                 PIC S9(17)       COMP-3.
010400     05      W-REG-SUM-X         PIC S9(09)V9(04) COMP-3.
010500     05      W-REG-SUM-X2        PIC S9(09)V9(04) COMP-3.
010600     05      W-REG-SUM-Y         PIC S9(09)V9(04) COMP-3.
010700     05      W-REG-SUM-XY        PIC S9(15)V9(04) COMP-3.
010800     05      W-REG-SLOPE-B       PIC S9(09)V9(08) COMP-3.
010900     05      W-REG-INTERCEPT-A   PIC S9(09)V9(08) COMP-3.
011000     05      W-REG-DENOM         PIC S9(15)V9(04) COMP-3.
011100     05      W-REG-DENOM-X REDEFINES W-REG-DENOM
011200                                 PIC S9(19)       COMP-3.
011300     05      W-REG-FITTED        PIC S9(09)V9(08) COMP-3.
011400     05      FILLER              PIC X(04).
011500
011600*--------------------------------------------------------------*
011700* Zwischentabellen fuer EMA/SMA-Bausteine (Praefix W)
011800*--------------------------------------------------------------*
011900 01          W-SERIES-TABLES.
012000     05      W-SERIES-IN  OCCURS 2000 TIMES PIC S9(09)V9(04)
012100                                             COMP-3.
012200     05      W-SERIES-OUT OCCURS 2000 TIMES PIC S9(09)V9(04)
012300                                             COMP-3.
012400     05      FILLER              PIC X(04).
012500
012600*--------------------------------------------------------------*
012700* Zwischentabellen ausschliesslich fuer MACD (D4nn)
012800*--------------------------------------------------------------*
012900 01          W-MACD-TABLES.
013000     05      W-EMA12      OCCURS 2000 TIMES PIC S9(09)V9(04)
013100                                             COMP-3.
013200     05      W-EMA26      OCCURS 2000 TIMES PIC S9(09)V9(04)
013300                                             COMP-3.
013400     05      FILLER              PIC X(04).
013500
013600*--------------------------------------------------------------*
013700* Zwischentabellen ausschliesslich fuer KDJ (D5nn)
013800*--------------------------------------------------------------*
013900 01          W-KDJ-TABLES.
014000     05      W-HIGHEST    OCCURS 2000 TIMES PIC S9(09)V9(04)
014100                                             COMP-3.
014200     05      W-LOWEST     OCCURS 2000 TIMES PIC S9(09)V9(04)
014300                                             COMP-3.
014400     05      W-RSV        OCCURS 2000 TIMES PIC S9(09)V9(04)
014500                                             COMP-3.
014600     05      FILLER              PIC X(04).
014700
014800*--------------------------------------------------------------*
014900* COPY-Modul: Balkenreihe (extern, gemeinsam mit TRDDRV0O und
015000* TRDSTR0M)
015100*--------------------------------------------------------------*
015200     COPY    TRDBAR0C.
015300
015400*--------------------------------------------------------------*
015500* Ergebnisreihen der Indikatoren (extern, gemeinsam mit TRDSTR0M)
015600*--------------------------------------------------------------*
015700 01          TRD-SERIES-TABLE                IS EXTERNAL.
015800     05      TRD-SERIES-MAX-BAR   PIC S9(04) COMP VALUE +2000.
015900     05      TRD-MACD-LINE   OCCURS 2000 TIMES PIC S9(09)V9(04)
016000                                                COMP-3.
016100     05      TRD-SIGNAL-LINE OCCURS 2000 TIMES PIC S9(09)V9(04)
016200                                                COMP-3.
016300     05      TRD-KVAL        OCCURS 2000 TIMES PIC S9(09)V9(04)
016400                                                COMP-3.
016500     05      TRD-DVAL        OCCURS 2000 TIMES PIC S9(09)V9(04)
016600                                                COMP-3.
016700     05      TRD-JVAL        OCCURS 2000 TIMES PIC S9(09)V9(04)
016800                                                COMP-3.
016900     05      TRD-CFO         OCCURS 2000 TIMES PIC S9(09)V9(04)
017000                                                COMP-3.
017100     05      TRD-MCFO        OCCURS 2000 TIMES PIC S9(09)V9(04)
017200                                                COMP-3.
017300     05      TRD-VWMA        OCCURS 2000 TIMES PIC S9(09)V9(04)
017400                                                COMP-3.
017500     05      TRD-SMA20       OCCURS 2000 TIMES PIC S9(09)V9(04)
017600                                                COMP-3.
017700     05      FILLER              PIC X(04).
017800
017900 LINKAGE SECTION.
018000*-->    Uebergabe aus Batchtreiber TRDDRV0O
018100 01     LINK-IND-REC.
018200     05  LINK-IND-HDR.
018300         10  LINK-IND-FUNC        PIC X(08).
018400*              "MACD"/"KDJ "/"CFO "/"MCFO"/"VWMA"
018500         10  LINK-IND-RC          PIC S9(04) COMP.
018600*              0    = OK
018700*              9999 = unbekannte Funktion - Abbruch im Aufrufer
018800     05  LINK-IND-PARM.
018900         10  LINK-IND-R-PERIOD    PIC S9(04) COMP.
019000*              rPeriod (KDJ) bzw. period (CFO/MCFO/VWMA)
019100         10  LINK-IND-K-PERIOD    PIC S9(04) COMP.
019200*              kPeriod (KDJ)
019300         10  LINK-IND-D-PERIOD    PIC S9(04) COMP.
019400*              dPeriod (KDJ)
019500         10  FILLER               PIC X(02).
019600
019700 PROCEDURE DIVISION USING LINK-IND-REC.
019800******************************************************************
019900* Steuerungs-Section
020000******************************************************************
020100 A100-STEUERUNG SECTION.
020200 A100-00.
020300     IF  SHOW-VERSION
020400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
020500         EXIT PROGRAM
020600     END-IF
020700
020800     MOVE ZERO TO LINK-IND-RC
020900
021000     EVALUATE LINK-IND-FUNC
021100         WHEN "MACD"     PERFORM D400-MACD THRU D400-99
021200         WHEN "KDJ"      PERFORM D500-KDJ  THRU D500-99
021300         WHEN "CFO"      PERFORM D600-CFO  THRU D600-99
021400         WHEN "MCFO"     PERFORM D610-MCFO THRU D610-99
021500         WHEN "VWMA"     PERFORM D700-VWMA THRU D700-99
021600         WHEN OTHER      MOVE 9999 TO LINK-IND-RC
021700     END-EVALUATE
021800
021900     EXIT PROGRAM
022000     .
022100 A100-99.
022200     EXIT.
022300
022400******************************************************************
022500* EMA - gemeinsamer Baustein (W-SERIES-IN -> W-SERIES-OUT,
022600*       Periode in C4-PERIOD)
022700******************************************************************
022800 D100-EMA SECTION.
022900 D100-00.
023000     COMPUTE W-K-FACTOR ROUNDED = 2.00 / (1 + C4-PERIOD)
023100     MOVE W-SERIES-IN(1) TO W-SERIES-OUT(1)
023200     PERFORM D100-STEP VARYING C4-I FROM 2 BY 1
023300             UNTIL C4-I > TRD-BAR-COUNT
023400     .
023500 D100-STEP.
023600     COMPUTE W-SERIES-OUT(C4-I) ROUNDED =
023700           (W-SERIES-IN(C4-I) * W-K-FACTOR) +
023800           (W-SERIES-OUT(C4-I - 1) * (1 - W-K-FACTOR))
023900     .
024000 D100-99.
024100     EXIT.
024200
024300******************************************************************
024400* SMA - gemeinsamer Baustein (W-SERIES-IN -> W-SERIES-OUT,
024500*       Periode in C4-PERIOD, gleitende Summe)
024600******************************************************************
024700 D200-SMA SECTION.
024800 D200-00.
024900     MOVE ZERO TO W-SUM
025000     PERFORM D200-STEP VARYING C4-I FROM 1 BY 1
025100             UNTIL C4-I > TRD-BAR-COUNT
025200     .
025300 D200-STEP.
025400     ADD W-SERIES-IN(C4-I) TO W-SUM
025500     IF C4-I > C4-PERIOD
025600        SUBTRACT W-SERIES-IN(C4-I - C4-PERIOD) FROM W-SUM
025700     END-IF
025800     IF C4-I < C4-PERIOD
025900        MOVE C4-I TO C4-COUNT
026000     ELSE
026100        MOVE C4-PERIOD TO C4-COUNT
026200     END-IF
026300     COMPUTE W-SERIES-OUT(C4-I) ROUNDED = W-SUM / C4-COUNT
026400     .
026500 D200-99.
026600     EXIT.
026700
026800******************************************************************
026900* Gleitendes Maximum (W-SERIES-IN -> W-SERIES-OUT, Fenster
027000* C4-PERIOD Werte, geschachtelter Scan - siehe Programmierrichtl.)
027100******************************************************************
027200 D300-MMAX SECTION.
027300 D300-00.
027400     PERFORM D300-STEP VARYING C4-I FROM 1 BY 1
027500             UNTIL C4-I > TRD-BAR-COUNT
027600     .
027700 D300-STEP.
027800     COMPUTE C4-WSTART = C4-I - C4-PERIOD + 1
027900     IF C4-WSTART < 1
028000        MOVE 1 TO C4-WSTART
028100     END-IF
028200     MOVE W-SERIES-IN(C4-WSTART) TO W-SERIES-OUT(C4-I)
028300     PERFORM D300-SCAN VARYING C4-J FROM C4-WSTART BY 1
028400             UNTIL C4-J > C4-I
028500     .
028600 D300-SCAN.
028700     IF W-SERIES-IN(C4-J) > W-SERIES-OUT(C4-I)
028800        MOVE W-SERIES-IN(C4-J) TO W-SERIES-OUT(C4-I)
028900     END-IF
029000     .
029100 D300-99.
029200     EXIT.
029300
029400******************************************************************
029500* Gleitendes Minimum (Spiegelbild zu D300-MMAX)
029600******************************************************************
029700 D310-MMIN SECTION.
029800 D310-00.
029900     PERFORM D310-STEP VARYING C4-I FROM 1 BY 1
030000             UNTIL C4-I > TRD-BAR-COUNT
030100     .
030200 D310-STEP.
030300     COMPUTE C4-WSTART = C4-I - C4-PERIOD + 1
030400     IF C4-WSTART < 1
030500        MOVE 1 TO C4-WSTART
030600     END-IF
030700     MOVE W-SERIES-IN(C4-WSTART) TO W-SERIES-OUT(C4-I)
030800     PERFORM D310-SCAN VARYING C4-J FROM C4-WSTART BY 1
030900             UNTIL C4-J > C4-I
031000     .
031100 D310-SCAN.
031200     IF W-SERIES-IN(C4-J) < W-SERIES-OUT(C4-I)
031300        MOVE W-SERIES-IN(C4-J) TO W-SERIES-OUT(C4-I)
031400     END-IF
031500     .
031600 D310-99.
031700     EXIT.
031800
031900******************************************************************
032000* MACD :  ema12 = EMA(12,close) ; ema26 = EMA(26,close)
032100*         macd  = ema12 - ema26 ; signal = EMA(9,macd)
032200******************************************************************
032300 D400-MACD SECTION.
032400 D400-00.
032500     PERFORM D410-LOAD-CLOSE THRU D410-99
032600     MOVE 12 TO C4-PERIOD
032700     PERFORM D100-EMA THRU D100-99
032800     PERFORM D420-SAVE-EMA12 THRU D420-99
032900
033000     PERFORM D410-LOAD-CLOSE THRU D410-99
033100     MOVE 26 TO C4-PERIOD
033200     PERFORM D100-EMA THRU D100-99
033300     PERFORM D430-SAVE-EMA26 THRU D430-99
033400
033500     PERFORM D440-MACD-LINE THRU D440-99
033600
033700     PERFORM D450-LOAD-MACD THRU D450-99
033800     MOVE 9 TO C4-PERIOD
033900     PERFORM D100-EMA THRU D100-99
034000     PERFORM D460-SAVE-SIGNAL THRU D460-99
034100     .
034200 D400-99.
034300     EXIT.
034400
034500 D410-LOAD-CLOSE SECTION.
034600 D410-00.
034700     PERFORM D410-STEP VARYING C4-I FROM 1 BY 1
034800             UNTIL C4-I > TRD-BAR-COUNT
034900     .
035000 D410-STEP.
035100     MOVE CB-CLOSE(C4-I) TO W-SERIES-IN(C4-I)
035200     .
035300 D410-99.
035400     EXIT.
035500
035600 D420-SAVE-EMA12 SECTION.
035700 D420-00.
035800     PERFORM D420-STEP VARYING C4-I FROM 1 BY 1
035900             UNTIL C4-I > TRD-BAR-COUNT
036000     .
036100 D420-STEP.
036200     MOVE W-SERIES-OUT(C4-I) TO W-EMA12(C4-I)
036300     .
036400 D420-99.
036500     EXIT.
036600
036700 D430-SAVE-EMA26 SECTION.
036800 D430-00.
036900     PERFORM D430-STEP VARYING C4-I FROM 1 BY 1
037000             UNTIL C4-I > TRD-BAR-COUNT
037100     .
037200 D430-STEP.
037300     MOVE W-SERIES-OUT(C4-I) TO W-EMA26(C4-I)
037400     .
037500 D430-99.
037600     EXIT.
037700
037800 D440-MACD-LINE SECTION.
037900 D440-00.
038000     PERFORM D440-STEP VARYING C4-I FROM 1 BY 1
038100             UNTIL C4-I > TRD-BAR-COUNT
038200     .
038300 D440-STEP.
038400     COMPUTE TRD-MACD-LINE(C4-I) ROUNDED =
038500           W-EMA12(C4-I) - W-EMA26(C4-I)
038600     .
038700 D440-99.
038800     EXIT.
038900
039000 D450-LOAD-MACD SECTION.
039100 D450-00.
039200     PERFORM D450-STEP VARYING C4-I FROM 1 BY 1
039300             UNTIL C4-I > TRD-BAR-COUNT
039400     .
039500 D450-STEP.
039600     MOVE TRD-MACD-LINE(C4-I) TO W-SERIES-IN(C4-I)
039700     .
039800 D450-99.
039900     EXIT.
040000
040100 D460-SAVE-SIGNAL SECTION.
040200 D460-00.
040300     PERFORM D460-STEP VARYING C4-I FROM 1 BY 1
040400             UNTIL C4-I > TRD-BAR-COUNT
040500     .
040600 D460-STEP.
040700     MOVE W-SERIES-OUT(C4-I) TO TRD-SIGNAL-LINE(C4-I)
040800     .
040900 D460-99.
041000     EXIT.
041100
041200******************************************************************
041300* KDJ :  highest = MMAX(rPeriod,high) ; lowest = MMIN(rPeriod,low)
041400*        rsv = (close-lowest)/(highest-lowest) * 100  (Schutz!)
041500*        k = SMA(kPeriod,rsv) ; d = SMA(dPeriod,k)
041600*        j = 3k - 2d
041700******************************************************************
041800 D500-KDJ SECTION.
041900 D500-00.
042000     PERFORM D510-LOAD-HIGH THRU D510-99
042100     MOVE LINK-IND-R-PERIOD TO C4-PERIOD
042200     PERFORM D300-MMAX THRU D300-99
042300     PERFORM D520-SAVE-HIGHEST THRU D520-99
042400
042500     PERFORM D530-LOAD-LOW THRU D530-99
042600     MOVE LINK-IND-R-PERIOD TO C4-PERIOD
042700     PERFORM D310-MMIN THRU D310-99
042800     PERFORM D540-SAVE-LOWEST THRU D540-99
042900
043000     PERFORM D550-RSV THRU D550-99
043100
043200     PERFORM D560-LOAD-RSV THRU D560-99
043300     MOVE LINK-IND-K-PERIOD TO C4-PERIOD
043400     PERFORM D200-SMA THRU D200-99
043500     PERFORM D570-SAVE-KVAL THRU D570-99
043600
043700     PERFORM D580-LOAD-KVAL THRU D580-99
043800     MOVE LINK-IND-D-PERIOD TO C4-PERIOD
043900     PERFORM D200-SMA THRU D200-99
044000     PERFORM D590-SAVE-DVAL THRU D590-99
044100
044200     PERFORM D595-JVAL THRU D595-99
044300     .
044400 D500-99.
044500     EXIT.
044600
044700 D510-LOAD-HIGH SECTION.
044800 D510-00.
044900     PERFORM D510-STEP VARYING C4-I FROM 1 BY 1
045000             UNTIL C4-I > TRD-BAR-COUNT
045100     .
045200 D510-STEP.
045300     MOVE CB-HIGH(C4-I) TO W-SERIES-IN(C4-I)
045400     .
045500 D510-99.
045600     EXIT.
045700
045800 D520-SAVE-HIGHEST SECTION.
045900 D520-00.
046000     PERFORM D520-STEP VARYING C4-I FROM 1 BY 1
046100             UNTIL C4-I > TRD-BAR-COUNT
046200     .
046300 D520-STEP.
046400     MOVE W-SERIES-OUT(C4-I) TO W-HIGHEST(C4-I)
046500     .
046600 D520-99.
046700     EXIT.
046800
046900 D530-LOAD-LOW SECTION.
047000 D530-00.
047100     PERFORM D530-STEP VARYING C4-I FROM 1 BY 1
047200             UNTIL C4-I > TRD-BAR-COUNT
047300     .
047400 D530-STEP.
047500     MOVE CB-LOW(C4-I) TO W-SERIES-IN(C4-I)
047600     .
047700 D530-99.
047800     EXIT.
047900
048000 D540-SAVE-LOWEST SECTION.
048100 D540-00.
048200     PERFORM D540-STEP VARYING C4-I FROM 1 BY 1
048300             UNTIL C4-I > TRD-BAR-COUNT
048400     .
048500 D540-STEP.
048600     MOVE W-SERIES-OUT(C4-I) TO W-LOWEST(C4-I)
048700     .
048800 D540-99.
048900     EXIT.
049000
049100*            Divide-by-Zero-Schutz: highest = lowest -> rsv = 0
049200*            (der Referenzcode wirft hier eine Gleitkomma-
049300*            Division; im COBOL-Batch wird das explizit
049400*            abgefangen statt den Job abzubrechen)
049500 D550-RSV SECTION.
049600 D550-00.
049700     PERFORM D550-STEP VARYING C4-I FROM 1 BY 1
049800             UNTIL C4-I > TRD-BAR-COUNT
049900     .
050000 D550-STEP.
050100     IF W-HIGHEST(C4-I) = W-LOWEST(C4-I)
050200        MOVE ZERO TO W-RSV(C4-I)
050300     ELSE
050400        COMPUTE W-RSV(C4-I) ROUNDED =
050500              ((CB-CLOSE(C4-I) - W-LOWEST(C4-I)) /
050600               (W-HIGHEST(C4-I) - W-LOWEST(C4-I))) * 100
050700     END-IF
050800     .
050900 D550-99.
051000     EXIT.
051100
051200 D560-LOAD-RSV SECTION.
051300 D560-00.
051400     PERFORM D560-STEP VARYING C4-I FROM 1 BY 1
051500             UNTIL C4-I > TRD-BAR-COUNT
051600     .
051700 D560-STEP.
051800     MOVE W-RSV(C4-I) TO W-SERIES-IN(C4-I)
051900     .
052000 D560-99.
052100     EXIT.
052200
052300 D570-SAVE-KVAL SECTION.
052400 D570-00.
052500     PERFORM D570-STEP VARYING C4-I FROM 1 BY 1
052600             UNTIL C4-I > TRD-BAR-COUNT
052700     .
052800 D570-STEP.
052900     MOVE W-SERIES-OUT(C4-I) TO TRD-KVAL(C4-I)
053000     .
053100 D570-99.
053200     EXIT.
053300
053400 D580-LOAD-KVAL SECTION.
053500 D580-00.
053600     PERFORM D580-STEP VARYING C4-I FROM 1 BY 1
053700             UNTIL C4-I > TRD-BAR-COUNT
053800     .
053900 D580-STEP.
054000     MOVE TRD-KVAL(C4-I) TO W-SERIES-IN(C4-I)
054100     .
054200 D580-99.
054300     EXIT.
054400
054500 D590-SAVE-DVAL SECTION.
054600 D590-00.
054700     PERFORM D590-STEP VARYING C4-I FROM 1 BY 1
054800             UNTIL C4-I > TRD-BAR-COUNT
054900     .
055000 D590-STEP.
055100     MOVE W-SERIES-OUT(C4-I) TO TRD-DVAL(C4-I)
055200     .
055300 D590-99.
055400     EXIT.
055500
055600 D595-JVAL SECTION.
055700 D595-00.
055800     PERFORM D595-STEP VARYING C4-I FROM 1 BY 1
055900             UNTIL C4-I > TRD-BAR-COUNT
056000     .
056100 D595-STEP.
056200     COMPUTE TRD-JVAL(C4-I) ROUNDED =
056300           (3 * TRD-KVAL(C4-I)) - (2 * TRD-DVAL(C4-I))
056400     .
056500 D595-99.
056600     EXIT.
056700
056800******************************************************************
056900* Chande Forecast Oscillator (Gesamtreihe) :
057000*   Regression close ueber x=0,1,2,... der ganzen Reihe;
057100*   cfo[i] = ((close[i]-r[i]) / close[i]) * 100
057200******************************************************************
057300 D600-CFO SECTION.
057400 D600-00.
057500     MOVE TRD-BAR-COUNT TO C4-N
057600     PERFORM D605-SUM-WHOLE THRU D605-99
057700     COMPUTE W-REG-DENOM =
057800           (C4-N * W-REG-SUM-X2) - (W-REG-SUM-X * W-REG-SUM-X)
057900     IF W-REG-DENOM = ZERO
058000        PERFORM D606-CFO-DEGENERATE THRU D606-99
058100     ELSE
058200        COMPUTE W-REG-SLOPE-B ROUNDED =
058300              ((C4-N * W-REG-SUM-XY) -
058400               (W-REG-SUM-X * W-REG-SUM-Y)) / W-REG-DENOM
058500        COMPUTE W-REG-INTERCEPT-A ROUNDED =
058600              (W-REG-SUM-Y - (W-REG-SLOPE-B * W-REG-SUM-X)) / C4-N
058700        PERFORM D607-CFO-STEP VARYING C4-I FROM 1 BY 1
058800                UNTIL C4-I > TRD-BAR-COUNT
058900     END-IF
059000     .
059100 D600-99.
059200     EXIT.
059300
059400 D605-SUM-WHOLE SECTION.
059500 D605-00.
059600     MOVE ZERO TO W-REG-SUM-X W-REG-SUM-X2
059700                  W-REG-SUM-Y W-REG-SUM-XY
059800     PERFORM D605-STEP VARYING C4-I FROM 1 BY 1
059900             UNTIL C4-I > TRD-BAR-COUNT
060000     .
060100 D605-STEP.
060200     COMPUTE C4-J = C4-I - 1
060300     ADD C4-J TO W-REG-SUM-X
060400     COMPUTE W-REG-SUM-X2 = W-REG-SUM-X2 + (C4-J * C4-J)
060500     ADD CB-CLOSE(C4-I) TO W-REG-SUM-Y
060600     COMPUTE W-REG-SUM-XY = W-REG-SUM-XY + (C4-J * CB-CLOSE(C4-I))
060700     .
060800 D605-99.
060900     EXIT.
061000
061100 D606-CFO-DEGENERATE SECTION.
061200 D606-00.
061300     PERFORM D606-STEP VARYING C4-I FROM 1 BY 1
061400             UNTIL C4-I > TRD-BAR-COUNT
061500     .
061600 D606-STEP.
061700     MOVE ZERO TO TRD-CFO(C4-I)
061800     .
061900 D606-99.
062000     EXIT.
062100
062200 D607-CFO-STEP.
062300     COMPUTE C4-J = C4-I - 1
062400     COMPUTE W-REG-FITTED ROUNDED =
062500           W-REG-INTERCEPT-A + (W-REG-SLOPE-B * C4-J)
062600     IF CB-CLOSE(C4-I) = ZERO
062700        MOVE ZERO TO TRD-CFO(C4-I)
062800     ELSE
062900        COMPUTE TRD-CFO(C4-I) ROUNDED =
063000              ((CB-CLOSE(C4-I) - W-REG-FITTED) /
063100               CB-CLOSE(C4-I)) * 100
063200     END-IF
063300     .
063400
063500******************************************************************
063600* Moving Chande Forecast Oscillator : wie D600, aber je Balken
063700* neu ueber ein gleitendes Fenster von LINK-IND-R-PERIOD Balken
063800* gerechnet (geschachtelter Scan, siehe Programmierrichtlinie)
063900******************************************************************
064000 D610-MCFO SECTION.
064100 D610-00.
064200     PERFORM D610-STEP VARYING C4-I FROM 1 BY 1
064300             UNTIL C4-I > TRD-BAR-COUNT
064400     .
064500 D610-99.
064600     EXIT.
064700
064800 D610-STEP.
064900     COMPUTE C4-WSTART = C4-I - LINK-IND-R-PERIOD + 1
065000     IF C4-WSTART < 1
065100        MOVE 1 TO C4-WSTART
065200     END-IF
065300     COMPUTE C4-N = C4-I - C4-WSTART + 1
065400     PERFORM D611-SUM-WINDOW THRU D611-99
065500     COMPUTE W-REG-DENOM =
065600           (C4-N * W-REG-SUM-X2) - (W-REG-SUM-X * W-REG-SUM-X)
065700     IF W-REG-DENOM = ZERO
065800        MOVE ZERO TO TRD-MCFO(C4-I)
065900     ELSE
066000        COMPUTE W-REG-SLOPE-B ROUNDED =
066100              ((C4-N * W-REG-SUM-XY) -
066200               (W-REG-SUM-X * W-REG-SUM-Y)) / W-REG-DENOM
066300        COMPUTE W-REG-INTERCEPT-A ROUNDED =
066400              (W-REG-SUM-Y - (W-REG-SLOPE-B * W-REG-SUM-X)) / C4-N
066500        COMPUTE C4-J = C4-N - 1
066600        COMPUTE W-REG-FITTED ROUNDED =
066700              W-REG-INTERCEPT-A + (W-REG-SLOPE-B * C4-J)
066800        IF CB-CLOSE(C4-I) = ZERO
066900           MOVE ZERO TO TRD-MCFO(C4-I)
067000        ELSE
067100           COMPUTE TRD-MCFO(C4-I) ROUNDED =
067200                 ((CB-CLOSE(C4-I) - W-REG-FITTED) /
067300                  CB-CLOSE(C4-I)) * 100
067400        END-IF
067500     END-IF
067600     .
067700
067800 D611-SUM-WINDOW SECTION.
067900 D611-00.
068000     MOVE ZERO TO W-REG-SUM-X W-REG-SUM-X2
068100                  W-REG-SUM-Y W-REG-SUM-XY
068200     PERFORM D611-STEP VARYING C4-J FROM C4-WSTART BY 1
068300             UNTIL C4-J > C4-I
068400     .
068500 D611-STEP.
068600     COMPUTE C4-N = C4-J - C4-WSTART
068700*            C4-N wird hier voruebergehend als lokaler x-Wert
068800*            (0,1,2,...) innerhalb des Fensters benutzt
068900     ADD C4-N TO W-REG-SUM-X
069000     COMPUTE W-REG-SUM-X2 = W-REG-SUM-X2 + (C4-N * C4-N)
069100     ADD CB-CLOSE(C4-J) TO W-REG-SUM-Y
069200     COMPUTE W-REG-SUM-XY = W-REG-SUM-XY + (C4-N * CB-CLOSE(C4-J))
069300     .
069400 D611-99.
069500     EXIT.
069600
069700******************************************************************
069800* VWMA (Volume Weighted Moving Average) gegen SMA, beide ueber
069900* LINK-IND-R-PERIOD Balken (Default 20, siehe Aufrufer)
070000******************************************************************
070100 D700-VWMA SECTION.
070200 D700-00.
070300     MOVE LINK-IND-R-PERIOD TO C4-PERIOD
070400     PERFORM D700-STEP VARYING C4-I FROM 1 BY 1
070500             UNTIL C4-I > TRD-BAR-COUNT
070600
070700     PERFORM D410-LOAD-CLOSE THRU D410-99
070800     PERFORM D200-SMA THRU D200-99
070900     PERFORM D710-SAVE-SMA20 THRU D710-99
071000     .
071100 D700-99.
071200     EXIT.
071300
071400 D700-STEP.
071500     COMPUTE C4-WSTART = C4-I - C4-PERIOD + 1
071600     IF C4-WSTART < 1
071700        MOVE 1 TO C4-WSTART
071800     END-IF
071900*            W-REG-SUM-XY / W-REG-SUM-X werden hier fuer
072000*            Sum(close*volumen) bzw. Sum(volumen) wiederverwendet
072100     MOVE ZERO TO W-REG-SUM-XY
072200     MOVE ZERO TO W-REG-SUM-X
072300     PERFORM D700-SCAN VARYING C4-J FROM C4-WSTART BY 1
072400             UNTIL C4-J > C4-I
072500     IF W-REG-SUM-X = ZERO
072600        MOVE ZERO TO TRD-VWMA(C4-I)
072700     ELSE
072800        COMPUTE TRD-VWMA(C4-I) ROUNDED =
072900              W-REG-SUM-XY / W-REG-SUM-X
073000     END-IF
073100     .
073200 D700-SCAN.
073300     COMPUTE W-REG-SUM-XY = W-REG-SUM-XY +
073400           (CB-CLOSE(C4-J) * CB-VOLUME(C4-J))
073500     ADD CB-VOLUME(C4-J) TO W-REG-SUM-X
073600     .
073700
073800 D710-SAVE-SMA20 SECTION.
073900 D710-00.
074000     PERFORM D710-STEP VARYING C4-I FROM 1 BY 1
074100             UNTIL C4-I > TRD-BAR-COUNT
074200     .
074300 D710-STEP.
074400     MOVE W-SERIES-OUT(C4-I) TO TRD-SMA20(C4-I)
074500     .
074600 D710-99.
074700     EXIT.
074800
074900******************************************************************
075000* ENDE Source-Programm TRDIND0M
075100******************************************************************
