000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =TALLIB
000300
000400* Indikator- und Strategie-Module
000500?SEARCH  =TRDIND0M
000600?SEARCH  =TRDSTR0M
000700?SEARCH  =TRDALL0M
000800
000900?NOLMAP, SYMBOLS, INSPECT
001000?SAVE ALL
001100?SAVEABEND
001200?LINES 66
001300?CHECK 3
001400
001500 IDENTIFICATION DIVISION.
001600
001700 PROGRAM-ID.       TRDDRV0O.
001800 AUTHOR.           K. LEUTHOLD.
001900 INSTALLATION.     WSOFT DATENVERARBEITUNG.
002000 DATE-WRITTEN.     1994-02-11.
002100 DATE-COMPILED.
002200 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
002300
002400*****************************************************************
002500* Letzte Aenderung :: 2003-11-14
002600* Letzte Version   :: A.03.02
002700* Kurzbeschreibung :: Batchtreiber Trendindikator-Lauf (TRD-Batch)
002800*                     Liest Balkenreihe BARS-IN, laesst Indikatoren
002900*                     und Teilstrategien rechnen, kombiniert die
003000*                     Signale (AllStrategy) und schreibt SIGNALS-OUT
003100* Auftrag          :: TRDBATCH-1
003200*
003300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003500*----------------------------------------------------------------*
003600* Vers.  | Datum      | von | Kommentar                          *
003700*--------|------------|-----|------------------------------------*
003800*A.00.00 | 1994-02-11 | kl  | Neuerstellung - Einlesen BARS-IN,   A.00.00 
003900*        |            |     | Aufruf TRDIND0M/TRDSTR0M            A.00.00 
004000*A.00.01 | 1994-02-14 | kl  | Umsetzung Text nach COMP-3 (G12n)   A.00.01 
004100*A.01.00 | 1994-03-02 | LOR | Aufruf TRDIND0M/TRDSTR0M vervoll-   A.01.00 
004200*        |            |     | staendigt (KDJ/CFO/MCFO/VWMA/TREND) A.01.00 
004300*A.02.00 | 1994-05-09 | LOR | Aufruf TRDALL0M ergaenzt            A.02.00 
004400*A.02.01 | 1995-09-04 | kl  | SIGNALS-OUT: Spalte je TeilstrategieA.02.01 
004500*        |            |     | statt nur Gesamtergebnis            A.02.01 
004600*A.03.00 | 1996-01-22 | LOR | Trend-Laufreihen-Strategie in Ruf-  A.03.00 
004700*        |            |     | folge aufgenommen (E500)            A.03.00 
004800*A.03.01 | 1998-11-03 | hm  | Jahr-2000-Pruefung Zeitstempelfeld, A.03.01 
004900*        |            |     | keine Aenderung an der Verarbeitung A.03.01 
005000*A.03.02 | 2003-11-14 | wf  | Tabellengroesse auf 2000 Balken     A.03.02 
005100*        |            |     | angehoben (vorher 500)              A.03.02 
005200*--------|------------|-----|------------------------------------*
005300*
005400* Programmbeschreibung
005500* --------------------
005600* Liest die Kurshistorie eines Instruments von BARS-IN (ein
005700* Balken je Zeile, Textformat komma-getrennt), rechnet die
005800* gewickelten Indikatoren (TRDIND0M) und Teilstrategien (TRDSTR0M),
005900* fuehrt die Teilstrategien zu einem Gesamtsignal zusammen
006000* (TRDALL0M) und schreibt je Balken Zeitstempel und Signale nach
006100* SIGNALS-OUT.
006200*
006300* Datenaustausch mit den Untermodulen erfolgt nicht ueber LINKAGE-
006400* Bereiche allein, sondern ueber die extern gefuehrten Tabellen
006500* TRD-BAR-TABLE / TRD-SERIES-TABLE / TRD-ACTION-TABLE (COPY-Module
006600* TRDBAR0C / TRDSIG0C), die im ganzen Run-Unit von einer Kopie
006700* geteilt werden.
006800*
006900******************************************************************
007000
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     SWITCH-15 IS ANZEIGE-VERSION
007500         ON STATUS IS SHOW-VERSION.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT BARS-IN     ASSIGN TO "BARS-IN"
008000                         ORGANIZATION IS LINE SEQUENTIAL
008100                         FILE STATUS  IS FILE-STATUS-IN.
008200     SELECT SIGNALS-OUT ASSIGN TO "SIGNALS-OUT"
008300                         ORGANIZATION IS LINE SEQUENTIAL
008400                         FILE STATUS  IS FILE-STATUS-OUT.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  BARS-IN
008900     LABEL RECORDS ARE STANDARD.
009000 01  BARS-IN-LINE.
009100     05  BARS-IN-TEXT             PIC X(78).
009200     05  FILLER                   PIC X(02).
009300
009400 FD  SIGNALS-OUT
009500     LABEL RECORDS ARE STANDARD.
009600 01  SIGNALS-OUT-LINE.
009700     05  SIGNALS-OUT-TEXT         PIC X(78).
009800     05  FILLER                   PIC X(02).
009900
010000 WORKING-STORAGE SECTION.
010100*--------------------------------------------------------------------*
010200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010300*--------------------------------------------------------------------*
010400 01          COMP-FELDER.
010500     05      C4-I                PIC S9(04) COMP.
010600     05      C4-M                PIC S9(04) COMP.
010700     05      C4-LEN              PIC S9(04) COMP.
010800     05      C4-LEN2             PIC S9(04) COMP.
010900     05      C4-PTR              PIC S9(04) COMP.
011000     05      FILLER              PIC X(02).
011100
011200*--------------------------------------------------------------------*
011300* Display-Felder: Praefix D
011400*--------------------------------------------------------------------*
011500 01          DISPLAY-FELDER.
011600     05      D-NUM4              PIC -9(04).
011700     05      D-NUM6              PIC  9(06).
011800     05      FILLER              PIC X(02).
011900
012000*--------------------------------------------------------------------*
012100* Felder mit konstantem Inhalt: Praefix K
012200*--------------------------------------------------------------------*
012300 01          KONSTANTE-FELDER.
012400     05      K-MODUL             PIC X(08)          VALUE "TRDDRV0O".
012500     05      FILLER              PIC X(02).
012600
012700*----------------------------------------------------------------*
012800* Conditional-Felder
012900*----------------------------------------------------------------*
013000 01          SCHALTER.
013100     05      FILE-STATUS-IN      PIC X(02).
013200          88 FILE-OK-IN                      VALUE "00".
013300     05      REC-STAT-IN REDEFINES FILE-STATUS-IN.
013400        10   FILE-STATUS-IN1     PIC X.
013500          88 FILE-EOF-IN                     VALUE "1".
013600        10   FILLER              PIC X.
013700
013800     05      FILE-STATUS-OUT     PIC X(02).
013900          88 FILE-OK-OUT                     VALUE "00".
014000     05      REC-STAT-OUT REDEFINES FILE-STATUS-OUT.
014100        10   FILE-STATUS-OUT1    PIC X.
014200          88 FILE-EOF-OUT                    VALUE "1".
014300        10   FILLER              PIC X.
014400
014500     05      PRG-STATUS          PIC 9.
014600          88 PRG-OK                          VALUE ZERO.
014700          88 PRG-NOK                         VALUE 1 THRU 9.
014800          88 PRG-ABBRUCH                     VALUE 2.
014900     05      FILLER              PIC X(01).
015000
015100*--------------------------------------------------------------------*
015200* weitere Arbeitsfelder: Praefix W
015300*--------------------------------------------------------------------*
015400 01          WORK-FELDER.
015500     05      W-BAR-LINE          PIC X(80).
015600     05      W-BAR-FIELDS.
015700        10   W-BF-DATETIME       PIC X(19).
015800        10   W-BF-OPEN           PIC X(15).
015900        10   W-BF-HIGH           PIC X(15).
016000        10   W-BF-LOW            PIC X(15).
016100        10   W-BF-CLOSE          PIC X(15).
016200        10   W-BF-VOLUME         PIC X(18).
016300     05      W-CONVERT-FELDER.
016400        10   W-TEXT-VALUE        PIC X(18).
016500        10   W-TEXT-SIGN         PIC X(01).
016600        10   W-TEXT-INT          PIC X(13).
016700        10   W-TEXT-FRAC         PIC X(04).
016800        10   W-CONV-INT-X        PIC X(09).
016900        10   W-CONV-INT          PIC 9(09).
017000        10   W-CONV-FRAC-X       PIC X(04).
017100        10   W-CONV-FRAC         PIC 9(04).
017200        10   W-CONV-FRAC-X2      PIC X(02).
017300        10   W-CONV-FRAC2        PIC 9(02).
017400        10   W-PACKED-RESULT     PIC S9(13)V9(04) COMP-3.
017500     05      FILLER              PIC X(04).
017600
017700*--------------------------------------------------------------------*
017800* Datum-Uhrzeitfelder (fuer TAL-Routine)
017900*--------------------------------------------------------------------*
018000 01          TAL-TIME.
018100     05      TAL-JHJJMMTT.
018200      10     TAL-JHJJ            PIC S9(04) COMP.
018300      10     TAL-MM              PIC S9(04) COMP.
018400      10     TAL-TT              PIC S9(04) COMP.
018500     05      TAL-HHMI.
018600      10     TAL-HH              PIC S9(04) COMP.
018700      10     TAL-MI              PIC S9(04) COMP.
018800     05      TAL-SS              PIC S9(04) COMP.
018900     05      TAL-HS              PIC S9(04) COMP.
019000     05      TAL-MS              PIC S9(04) COMP.
019100     05      FILLER              PIC X(02).
019200
019300 01          TAL-TIME-D.
019400     05      TAL-JHJJMMTT.
019500        10   TAL-JHJJ            PIC  9(04).
019600        10   TAL-MM              PIC  9(02).
019700        10   TAL-TT              PIC  9(02).
019800     05      TAL-HHMI.
019900        10   TAL-HH              PIC  9(02).
020000        10   TAL-MI              PIC  9(02).
020100     05      TAL-SS              PIC  9(02).
020200     05      TAL-HS              PIC  9(02).
020300     05      TAL-MS              PIC  9(02).
020400     05      FILLER              PIC X(02).
020500 01          TAL-TIME-N REDEFINES TAL-TIME-D.
020600     05      TAL-TIME-N16        PIC  9(16).
020700     05      TAL-TIME-REST       PIC  9(02).
020800     05      FILLER              PIC X(02).
020900
021000*--------------------------------------------------------------------*
021100* Balkenreihe / Ergebnisreihen / Signalreihen (COPY-Module, extern -
021200* gemeinsam mit TRDIND0M / TRDSTR0M / TRDALL0M)
021300*--------------------------------------------------------------------*
021400     COPY    TRDBAR0C.
021500     COPY    TRDSIG0C.
021600
021700*--------------------------------------------------------------------*
021800* Parameter fuer Untermodulaufrufe: Praefix LINK
021900*--------------------------------------------------------------------*
022000 01     LINK-IND-REC.
022100    05  LINK-IND-HDR.
022200     10 LINK-IND-FUNC             PIC X(08).
022300     10 LINK-IND-RC               PIC S9(04) COMP.
022400    05  LINK-IND-PARM.
022500     10 LINK-IND-R-PERIOD         PIC S9(04) COMP.
022600     10 LINK-IND-K-PERIOD         PIC S9(04) COMP.
022700     10 LINK-IND-D-PERIOD         PIC S9(04) COMP.
022800     10 FILLER                    PIC X(02).
022900
023000 01     LINK-STR-REC.
023100    05  LINK-STR-HDR.
023200     10 LINK-STR-FUNC             PIC X(08).
023300     10 LINK-STR-RC               PIC S9(04) COMP.
023400    05  LINK-STR-PARM.
023500     10 LINK-STR-MEMBER-IX        PIC S9(04) COMP.
023600     10 LINK-STR-OUT-NAME         PIC X(08).
023700     10 LINK-STR-COUNT            PIC S9(04) COMP.
023800     10 FILLER                    PIC X(02).
023900
024000 01     LINK-ALL-REC.
024100    05  LINK-ALL-RC               PIC S9(04) COMP.
024200    05  FILLER                    PIC X(02).
024300
024400 PROCEDURE DIVISION.
024500******************************************************************
024600* Steuerungs-Section
024700******************************************************************
024800 A100-STEUERUNG SECTION.
024900 A100-00.
025000**  ---> wenn SWITCH-15 gesetzt ist
025100**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
025200     IF  SHOW-VERSION
025300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
025400         STOP RUN
025500     END-IF
025600
025700**  ---> Vorlauf: oeffnen Dateien etc.
025800     PERFORM B000-VORLAUF
025900
026000**  ---> Verarbeitung
026100     IF  PRG-ABBRUCH
026200         CONTINUE
026300     ELSE
026400         PERFORM B100-VERARBEITUNG
026500     END-IF
026600
026700**  ---> Nachlauf: Dateien schliessen etc.
026800     PERFORM B090-ENDE
026900     STOP RUN
027000     .
027100 A100-99.
027200     EXIT.
027300
027400******************************************************************
027500* Vorlauf
027600******************************************************************
027700 B000-VORLAUF SECTION.
027800 B000-00.
027900     PERFORM C000-INIT
028000     PERFORM U200-TIMESTAMP
028100
028200     OPEN INPUT  BARS-IN
028300     IF  NOT FILE-OK-IN
028400         MOVE FILE-STATUS-IN TO D-NUM6
028500         DISPLAY "OPEN BARS-IN fehlgeschlagen, Status: " D-NUM6
028600         SET PRG-ABBRUCH TO TRUE
028700     END-IF
028800
028900     IF  NOT PRG-ABBRUCH
029000         OPEN OUTPUT SIGNALS-OUT
029100         IF  NOT FILE-OK-OUT
029200             MOVE FILE-STATUS-OUT TO D-NUM6
029300             DISPLAY "OPEN SIGNALS-OUT fehlgeschlagen, Status: "
029400                     D-NUM6
029500             SET PRG-ABBRUCH TO TRUE
029600         END-IF
029700     END-IF
029800     .
029900 B000-99.
030000     EXIT.
030100
030200******************************************************************
030300* Ende
030400******************************************************************
030500 B090-ENDE SECTION.
030600 B090-00.
030700     IF  FILE-OK-IN OR FILE-EOF-IN
030800         CLOSE BARS-IN
030900     END-IF
031000     IF  FILE-OK-OUT
031100         CLOSE SIGNALS-OUT
031200     END-IF
031300
031400     PERFORM U200-TIMESTAMP
031500
031600     IF  PRG-ABBRUCH
031700         DISPLAY ">>> ABBRUCH !!! <<<"
031800     ELSE
031900         MOVE TRD-BAR-COUNT TO D-NUM6
032000         DISPLAY ">>> TRD-BATCH beendet, Balken verarbeitet: "
032100                 D-NUM6 " <<<"
032200     END-IF
032300     DISPLAY "<EOF>"
032400     .
032500 B090-99.
032600     EXIT.
032700
032800******************************************************************
032900* Verarbeitung: Einlesen, Indikatoren, Strategien, Kombination,
033000* Ausgabe - in dieser Reihenfolge
033100******************************************************************
033200 B100-VERARBEITUNG SECTION.
033300 B100-00.
033400     PERFORM G100-READ-BARS THRU G100-99
033500
033600     IF  TRD-BAR-COUNT = ZERO
033700         DISPLAY "BARS-IN leer - keine Verarbeitung"
033800     ELSE
033900         PERFORM B200-INDIKATOREN THRU B200-99
034000         PERFORM B300-STRATEGIEN  THRU B300-99
034100         PERFORM B400-KOMBINATION THRU B400-99
034200         PERFORM G200-WRITE-SIGNALS THRU G200-99
034300     END-IF
034400     .
034500 B100-99.
034600     EXIT.
034700
034800******************************************************************
034900* Aufruf TRDIND0M je gewickeltem Indikator (MACD hat keine
035000* Periodenparameter, KDJ Default 9/3/3, CFO keine Fensterperiode,
035100* Moving-CFO und VWMA Default-Periode 20)
035200******************************************************************
035300 B200-INDIKATOREN SECTION.
035400 B200-00.
035500     MOVE "MACD"     TO LINK-IND-FUNC
035600     CALL "TRDIND0M" USING LINK-IND-REC
035700     PERFORM B210-CHECK-IND-RC THRU B210-99
035800
035900     MOVE "KDJ"      TO LINK-IND-FUNC
036000     MOVE 9          TO LINK-IND-R-PERIOD
036100     MOVE 3          TO LINK-IND-K-PERIOD
036200     MOVE 3          TO LINK-IND-D-PERIOD
036300     CALL "TRDIND0M" USING LINK-IND-REC
036400     PERFORM B210-CHECK-IND-RC THRU B210-99
036500
036600     MOVE "CFO"      TO LINK-IND-FUNC
036700     CALL "TRDIND0M" USING LINK-IND-REC
036800     PERFORM B210-CHECK-IND-RC THRU B210-99
036900
037000     MOVE "MCFO"     TO LINK-IND-FUNC
037100     MOVE 20         TO LINK-IND-R-PERIOD
037200     CALL "TRDIND0M" USING LINK-IND-REC
037300     PERFORM B210-CHECK-IND-RC THRU B210-99
037400
037500     MOVE "VWMA"     TO LINK-IND-FUNC
037600     MOVE 20         TO LINK-IND-R-PERIOD
037700     CALL "TRDIND0M" USING LINK-IND-REC
037800     PERFORM B210-CHECK-IND-RC THRU B210-99
037900     .
038000 B200-99.
038100     EXIT.
038200
038300 B210-CHECK-IND-RC SECTION.
038400 B210-00.
038500     EVALUATE LINK-IND-RC
038600        WHEN ZERO     CONTINUE
038700        WHEN OTHER    MOVE LINK-IND-RC TO D-NUM4
038800                      DISPLAY "unbekannter RC: " D-NUM4
038900                              " aus TRDIND0M, Funktion "
039000                              LINK-IND-FUNC
039100                      SET PRG-ABBRUCH TO TRUE
039200     END-EVALUATE
039300     .
039400 B210-99.
039500     EXIT.
039600
039700******************************************************************
039800* Aufruf TRDSTR0M je gewickelter Teilstrategie - Reihenfolge legt
039900* die Zeile in TRD-ACTION-MEMBER fest (LINK-STR-MEMBER-IX)
040000******************************************************************
040100 B300-STRATEGIEN SECTION.
040200 B300-00.
040300     MOVE 1          TO LINK-STR-MEMBER-IX
040400     MOVE "CFO"      TO LINK-STR-FUNC
040500     MOVE "CFOSTRAT" TO LINK-STR-OUT-NAME
040600     CALL "TRDSTR0M" USING LINK-STR-REC
040700     PERFORM B310-CHECK-STR-RC THRU B310-99
040800
040900     MOVE 2          TO LINK-STR-MEMBER-IX
041000     MOVE "MCFO"     TO LINK-STR-FUNC
041100     MOVE "MCFOSTRT" TO LINK-STR-OUT-NAME
041200     CALL "TRDSTR0M" USING LINK-STR-REC
041300     PERFORM B310-CHECK-STR-RC THRU B310-99
041400
041500     MOVE 3          TO LINK-STR-MEMBER-IX
041600     MOVE "KDJ"      TO LINK-STR-FUNC
041700     MOVE "KDJSTRAT" TO LINK-STR-OUT-NAME
041800     CALL "TRDSTR0M" USING LINK-STR-REC
041900     PERFORM B310-CHECK-STR-RC THRU B310-99
042000
042100     MOVE 4          TO LINK-STR-MEMBER-IX
042200     MOVE "MACD"     TO LINK-STR-FUNC
042300     MOVE "MACDSTRT" TO LINK-STR-OUT-NAME
042400     CALL "TRDSTR0M" USING LINK-STR-REC
042500     PERFORM B310-CHECK-STR-RC THRU B310-99
042600
042700     MOVE 5          TO LINK-STR-MEMBER-IX
042800     MOVE "VWMA"     TO LINK-STR-FUNC
042900     MOVE "VWMASTRT" TO LINK-STR-OUT-NAME
043000     CALL "TRDSTR0M" USING LINK-STR-REC
043100     PERFORM B310-CHECK-STR-RC THRU B310-99
043200
043300     MOVE 6          TO LINK-STR-MEMBER-IX
043400     MOVE "TREND"    TO LINK-STR-FUNC
043500     MOVE "TRNDSTRT" TO LINK-STR-OUT-NAME
043600     MOVE 3          TO LINK-STR-COUNT
043700     CALL "TRDSTR0M" USING LINK-STR-REC
043800     PERFORM B310-CHECK-STR-RC THRU B310-99
043900     .
044000 B300-99.
044100     EXIT.
044200
044300 B310-CHECK-STR-RC SECTION.
044400 B310-00.
044500     EVALUATE LINK-STR-RC
044600        WHEN ZERO     CONTINUE
044700        WHEN OTHER    MOVE LINK-STR-RC TO D-NUM4
044800                      DISPLAY "unbekannter RC: " D-NUM4
044900                              " aus TRDSTR0M, Funktion "
045000                              LINK-STR-FUNC
045100                      SET PRG-ABBRUCH TO TRUE
045200     END-EVALUATE
045300     .
045400 B310-99.
045500     EXIT.
045600
045700******************************************************************
045800* Aufruf TRDALL0M - fuehrt die sechs Teilstrategien zusammen
045900******************************************************************
046000 B400-KOMBINATION SECTION.
046100 B400-00.
046200     CALL "TRDALL0M" USING LINK-ALL-REC
046300     EVALUATE LINK-ALL-RC
046400        WHEN ZERO     CONTINUE
046500        WHEN OTHER    MOVE LINK-ALL-RC TO D-NUM4
046600                      DISPLAY "unbekannter RC: " D-NUM4
046700                              " aus TRDALL0M"
046800                      SET PRG-ABBRUCH TO TRUE
046900     END-EVALUATE
047000     .
047100 B400-99.
047200     EXIT.
047300
047400******************************************************************
047500* Initialisierung von Feldern und Strukturen
047600******************************************************************
047700 C000-INIT SECTION.
047800 C000-00.
047900     INITIALIZE SCHALTER
048000     MOVE ZERO TO TRD-BAR-COUNT
048100                  TRD-ACTION-MEMBER-COUNT
048200     .
048300 C000-99.
048400     EXIT.
048500
048600******************************************************************
048700* Einlesen BARS-IN - ein Balken je Zeile, bis Dateiende oder bis
048800* Tabellengroesse TRD-BAR-MAX erreicht ist
048900******************************************************************
049000 G100-READ-BARS SECTION.
049100 G100-00.
049200     PERFORM G100-STEP
049300             UNTIL FILE-EOF-IN OR TRD-BAR-COUNT = TRD-BAR-MAX
049400     .
049500 G100-STEP.
049600     READ BARS-IN INTO W-BAR-LINE
049700         AT END     SET FILE-EOF-IN TO TRUE
049800         NOT AT END PERFORM G110-PARSE-BAR-LINE THRU G110-99
049900     END-READ
050000     .
050100 G100-99.
050200     EXIT.
050300
050400******************************************************************
050500* Zerlegen einer BARS-IN-Zeile (komma-getrennt) in die Balken-
050600* tabelle TRD-BAR-ENTRY - Textfelder mit Vorzeichen und Dezimal-
050700* punkt werden ueber G12n in COMP-3 umgesetzt
050800******************************************************************
050900 G110-PARSE-BAR-LINE SECTION.
051000 G110-00.
051100     ADD 1 TO TRD-BAR-COUNT
051200
051300     MOVE SPACES TO W-BAR-FIELDS
051400     UNSTRING W-BAR-LINE DELIMITED BY ","
051500         INTO W-BF-DATETIME, W-BF-OPEN, W-BF-HIGH,
051600              W-BF-LOW, W-BF-CLOSE, W-BF-VOLUME
051700
051800     MOVE W-BF-DATETIME TO CB-DATETIME(TRD-BAR-COUNT)
051900
052000     MOVE SPACES TO W-TEXT-VALUE
052100     MOVE W-BF-OPEN TO W-TEXT-VALUE
052200     PERFORM G121-CONV-PRICE THRU G121-99
052300     MOVE W-PACKED-RESULT TO CB-OPEN(TRD-BAR-COUNT)
052400
052500     MOVE SPACES TO W-TEXT-VALUE
052600     MOVE W-BF-HIGH TO W-TEXT-VALUE
052700     PERFORM G121-CONV-PRICE THRU G121-99
052800     MOVE W-PACKED-RESULT TO CB-HIGH(TRD-BAR-COUNT)
052900
053000     MOVE SPACES TO W-TEXT-VALUE
053100     MOVE W-BF-LOW TO W-TEXT-VALUE
053200     PERFORM G121-CONV-PRICE THRU G121-99
053300     MOVE W-PACKED-RESULT TO CB-LOW(TRD-BAR-COUNT)
053400
053500     MOVE SPACES TO W-TEXT-VALUE
053600     MOVE W-BF-CLOSE TO W-TEXT-VALUE
053700     PERFORM G121-CONV-PRICE THRU G121-99
053800     MOVE W-PACKED-RESULT TO CB-CLOSE(TRD-BAR-COUNT)
053900
054000     MOVE SPACES TO W-TEXT-VALUE
054100     MOVE W-BF-VOLUME TO W-TEXT-VALUE
054200     PERFORM G122-CONV-VOLUME THRU G122-99
054300     MOVE W-PACKED-RESULT TO CB-VOLUME(TRD-BAR-COUNT)
054400
054500     SET CB-ROW-OK(TRD-BAR-COUNT) TO TRUE
054600     .
054700 G110-99.
054800     EXIT.
054900
055000******************************************************************
055100* Textfeld (Vorzeichen, Ganzzahl, Punkt, 4 Nachkommast.) in ein
055200* COMP-3-Feld umsetzen - Eingabe in W-TEXT-VALUE, Ergebnis in
055300* W-PACKED-RESULT (Preise: OPEN/HIGH/LOW/CLOSE)
055400******************************************************************
055500 G121-CONV-PRICE SECTION.
055600 G121-00.
055700     MOVE ZERO   TO W-PACKED-RESULT
055800     MOVE SPACES TO W-TEXT-SIGN
055900     IF  W-TEXT-VALUE(1:1) = "-"
056000         MOVE "-" TO W-TEXT-SIGN
056100         MOVE W-TEXT-VALUE(2:17) TO W-TEXT-VALUE
056200     END-IF
056300
056400     MOVE SPACES TO W-TEXT-INT W-TEXT-FRAC
056500     UNSTRING W-TEXT-VALUE DELIMITED BY "."
056600         INTO W-TEXT-INT, W-TEXT-FRAC
056700
056800     MOVE ZERO TO C4-LEN
056900     INSPECT W-TEXT-INT  TALLYING C4-LEN
057000             FOR CHARACTERS BEFORE INITIAL SPACE
057100     MOVE ZERO TO C4-LEN2
057200     INSPECT W-TEXT-FRAC TALLYING C4-LEN2
057300             FOR CHARACTERS BEFORE INITIAL SPACE
057400
057500     MOVE ZERO TO W-CONV-INT-X
057600     MOVE ZERO TO W-CONV-FRAC-X
057700     IF  C4-LEN > ZERO
057800         MOVE W-TEXT-INT(1:C4-LEN)
057900              TO W-CONV-INT-X(10 - C4-LEN:C4-LEN)
058000     END-IF
058100     IF  C4-LEN2 > ZERO
058200         MOVE W-TEXT-FRAC(1:C4-LEN2) TO W-CONV-FRAC-X(1:C4-LEN2)
058300     END-IF
058400
058500     MOVE W-CONV-INT-X  TO W-CONV-INT
058600     MOVE W-CONV-FRAC-X TO W-CONV-FRAC
058700     COMPUTE W-PACKED-RESULT ROUNDED =
058800           W-CONV-INT + (W-CONV-FRAC / 10000)
058900     IF  W-TEXT-SIGN = "-"
059000         COMPUTE W-PACKED-RESULT = W-PACKED-RESULT * -1
059100     END-IF
059200     .
059300 G121-99.
059400     EXIT.
059500
059600******************************************************************
059700* wie G121, aber 2 Nachkommastellen (Feld VOLUME)
059800******************************************************************
059900 G122-CONV-VOLUME SECTION.
060000 G122-00.
060100     MOVE ZERO   TO W-PACKED-RESULT
060200     MOVE SPACES TO W-TEXT-SIGN
060300     IF  W-TEXT-VALUE(1:1) = "-"
060400         MOVE "-" TO W-TEXT-SIGN
060500         MOVE W-TEXT-VALUE(2:17) TO W-TEXT-VALUE
060600     END-IF
060700
060800     MOVE SPACES TO W-TEXT-INT W-TEXT-FRAC
060900     UNSTRING W-TEXT-VALUE DELIMITED BY "."
061000         INTO W-TEXT-INT, W-TEXT-FRAC
061100
061200     MOVE ZERO TO C4-LEN
061300     INSPECT W-TEXT-INT  TALLYING C4-LEN
061400             FOR CHARACTERS BEFORE INITIAL SPACE
061500     MOVE ZERO TO C4-LEN2
061600     INSPECT W-TEXT-FRAC TALLYING C4-LEN2
061700             FOR CHARACTERS BEFORE INITIAL SPACE
061800
061900     MOVE ZERO TO W-CONV-INT-X
062000     MOVE ZERO TO W-CONV-FRAC-X2
062100     IF  C4-LEN > ZERO
062200         MOVE W-TEXT-INT(1:C4-LEN)
062300              TO W-CONV-INT-X(10 - C4-LEN:C4-LEN)
062400     END-IF
062500     IF  C4-LEN2 > ZERO
062600         MOVE W-TEXT-FRAC(1:C4-LEN2) TO W-CONV-FRAC-X2(1:C4-LEN2)
062700     END-IF
062800
062900     MOVE W-CONV-INT-X   TO W-CONV-INT
063000     MOVE W-CONV-FRAC-X2 TO W-CONV-FRAC2
063100     COMPUTE W-PACKED-RESULT ROUNDED =
063200           W-CONV-INT + (W-CONV-FRAC2 / 100)
063300     IF  W-TEXT-SIGN = "-"
063400         COMPUTE W-PACKED-RESULT = W-PACKED-RESULT * -1
063500     END-IF
063600     .
063700 G122-99.
063800     EXIT.
063900
064000******************************************************************
064100* Schreiben SIGNALS-OUT - Zeitstempel, je Spalte ein Signal je
064200* Teilstrategie (Reihenfolge wie in B300-STRATEGIEN gewickelt),
064300* letzte Spalte das kombinierte Ergebnis aus TRDALL0M
064400******************************************************************
064500 G200-WRITE-SIGNALS SECTION.
064600 G200-00.
064700     PERFORM G200-STEP VARYING C4-I FROM 1 BY 1
064800             UNTIL C4-I > TRD-BAR-COUNT
064900     .
065000 G200-STEP.
065100     MOVE SPACES TO SIGNALS-OUT-LINE
065200     MOVE 1 TO C4-PTR
065300     STRING CB-DATETIME(C4-I) DELIMITED BY SIZE
065400       INTO SIGNALS-OUT-LINE
065500       WITH POINTER C4-PTR
065600
065700     PERFORM G210-APPEND-MEMBER VARYING C4-M FROM 1 BY 1
065800             UNTIL C4-M > TRD-ACTION-MEMBER-COUNT
065900
066000     STRING "," DELIMITED BY SIZE
066100            TRD-ACTION-COMBINED(C4-I) DELIMITED BY SPACE
066200       INTO SIGNALS-OUT-LINE
066300       WITH POINTER C4-PTR
066400
066500     WRITE SIGNALS-OUT-LINE
066600     .
066700 G210-APPEND-MEMBER.
066800     STRING "," DELIMITED BY SIZE
066900            TRD-ACTION-CODE(C4-M, C4-I) DELIMITED BY SPACE
067000       INTO SIGNALS-OUT-LINE
067100       WITH POINTER C4-PTR
067200     .
067300 G200-99.
067400     EXIT.
067500
067600******************************************************************
067700* TIMESTAMP erstellen
067800******************************************************************
067900 U200-TIMESTAMP SECTION.
068000 U200-00.
068100     ENTER TAL "TIME" USING TAL-TIME
068200     MOVE CORR TAL-TIME TO TAL-TIME-D
068300     .
068400 U200-99.
068500     EXIT.
068600
068700******************************************************************
068800* ENDE Source-Programm
068900******************************************************************
